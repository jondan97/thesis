000100******************************************************************
000200* ARCHIVO      : ITMSPR  (HISTORICO ITEM-SPRINT)                 *
000300* APLICACION   : SEGUIMIENTO DE PROYECTOS AGILES                 *
000400* DESCRIPCION  : LAYOUT DEL REGISTRO DE ASOCIACION ITEM-SPRINT,  *
000500*              : UN REGISTRO POR CADA ITEM ASIGNADO A UN SPRINT. *
000600*              : NO TIENE LLAVE UNICA POR SPRINT (UN SPRINT      *
000700*              : TIENE CERO A MUCHOS REGISTROS) - SE RECORRE     *
000800*              : SECUENCIAL COMPLETO EN CADA RECALCULO DE        *
000900*              : TOTALES (VER SPRROL00, PARRAFOS 6020-LEE-ITMSPR *
001000*              : Y 6000/6100-CALCULA-...)                       *
001100*-----------------------------------------------------------------
001200* FECHA       | PROGRAMADOR       | BPM/RAT | COMENTARIO
001300*-------------|-------------------|---------|--------------------
001400* 1990-02-14  | R.OCHOA    (ROCH) | 100214  | CREACION ORIGINAL
001500* 1994-07-08  | L.PINEDA   (LPIN) | 100877  | SE AGREGA ESTADO
001600*             |                   |         | DE TABLERO (DONE)
001610* 2003-06-18  | A.ROJAS    (AROJ) | 101417  | SE AGREGA FECHA DE
001620*             |                   |         | ASIGNACION DEL ITEM
001630*             |                   |         | AL SPRINT (CAMPO DEL
001640*             |                   |         | APLICATIVO EN LINEA,
001650*             |                   |         | NO USADO POR ESTE
001660*             |                   |         | ROLLUP)
001700******************************************************************
001800 01  REG-ITMSPR.
001900*---------------------------------------------------------------*
002000*    LLAVE FORANEA AL MAESTRO DE SPRINTS                        *
002100*---------------------------------------------------------------*
002200     05  ISH-SPRINT-ID           PIC 9(09).
002300*---------------------------------------------------------------*
002400*    LLAVE FORANEA AL MAESTRO DE ITEMS                          *
002500*---------------------------------------------------------------*
002600     05  ISH-ITEM-ID             PIC 9(09).
002700*---------------------------------------------------------------*
002800*    ESTADO DEL ITEM EN EL TABLERO (TASKBOARD)                  *
002900*       1 = POR HACER (TO_DO)       2 = EN PROGRESO (IN_PROG)   *
003000*       3 = EN REVISION (FOR_REVIEW) 4 = TERMINADO (DONE)       *
003100*    SOLO LOS TERMINADOS (DONE) SUMAN A VELOCITY                *
003200*---------------------------------------------------------------*
003300     05  ISH-TASKBOARD-STATUS    PIC 9(01).
003400         88  ISH-POR-HACER              VALUE 1.
003500         88  ISH-EN-PROGRESO            VALUE 2.
003600         88  ISH-EN-REVISION            VALUE 3.
003700         88  ISH-TERMINADO              VALUE 4.
003710*---------------------------------------------------------------*
003720*    FECHA EN QUE EL ITEM FUE ASIGNADO A ESTE SPRINT (CCYYMMDD) *
003730*---------------------------------------------------------------*
003740     05  ISH-FECHA-ASIGNACION    PIC 9(08).
003800*---------------------------------------------------------------*
003900*    RELLENO HASTA EL ANCHO FIJO DE REGISTRO DEL DETALLE        *
004000*---------------------------------------------------------------*
004100     05  FILLER                  PIC X(67).
