000100******************************************************************
000200* ARCHIVO      : ITMMAE  (MAESTRO DE ITEMS DEL BACKLOG)          *
000300* APLICACION   : SEGUIMIENTO DE PROYECTOS AGILES                 *
000400* DESCRIPCION  : LAYOUT DEL REGISTRO MAESTRO DE ITEM DE BACKLOG. *
000500*              : SE CONSULTA POR ISH-ITEM-ID AL RECALCULAR LOS   *
000600*              : TOTALES DE CONTROL (VER 6000-CALCULA-ESFUERZO-  *
000700*              : TOTAL Y 6100-CALCULA-VELOCIDAD) Y SE REGRABA AL *
000800*              : INICIAR UN SPRINT PARA ACTIVAR EL ITEM Y SU     *
000900*              : CASCADA DE HIJOS (VER 3600-ACTIVA-ITEMS-CASCADA)*
001000*-----------------------------------------------------------------
001100* FECHA       | PROGRAMADOR       | BPM/RAT | COMENTARIO
001200*-------------|-------------------|---------|--------------------
001300* 1990-02-14  | R.OCHOA    (ROCH) | 100214  | CREACION ORIGINAL
001400* 1996-05-03  | L.PINEDA   (LPIN) | 100720  | SE AGREGA TIPO BUG
001500* 2003-05-14  | A.ROJAS    (AROJ) | 101402  | SE AGREGA ESTADO DEL
001600*             |                   |         | ITEM (ITEM-STATUS)
001700*             |                   |         | Y LLAVE DE ITEM
001800*             |                   |         | PADRE (ITEM-PADRE-
001900*             |                   |         | -ID) PARA QUE EL
002000*             |                   |         | ROLLUP DE SPRINTS
002100*             |                   |         | PUEDA ACTIVAR EL
002200*             |                   |         | ITEM Y SU CASCADA
002300*             |                   |         | DE HIJOS AL INICIAR
002400*             |                   |         | (ANTES SOLO SE
002500*             |                   |         | CONTABAN, NO SE
002600*             |                   |         | ACTIVABAN - VER
002700*             |                   |         | BITACORA DE
002800*             |                   |         | SPRROL00)
002810* 2003-06-18  | A.ROJAS    (AROJ) | 101417  | SE AMPLIA EL MAESTRO
002820*             |                   |         | CON TITULO, ASIGNADO
002830*             |                   |         | Y FECHA DE CREACION
002840*             |                   |         | DEL ITEM (CAMPOS DEL
002850*             |                   |         | APLICATIVO EN LINEA,
002860*             |                   |         | NO USADOS POR ESTE
002870*             |                   |         | ROLLUP)
002900******************************************************************
003000 01  REG-ITMMAE.
003100*---------------------------------------------------------------*
003200*    LLAVE PRIMARIA DEL MAESTRO - SIRVE TAMBIEN DE RELATIVE KEY  *
003300*---------------------------------------------------------------*
003400     05  ITEM-ID                 PIC 9(09).
003500*---------------------------------------------------------------*
003600*    TIPO DE ITEM                                               *
003700*       1 = HISTORIA (STORY)     2 = EPICA (EPIC)                *
003800*       3 = TAREA    (TASK)      4 = DEFECTO (BUG)               *
003900*    SOLO TAREA Y DEFECTO PARTICIPAN EN LOS TOTALES DE CONTROL  *
004000*    - HISTORIA Y EPICA SON ITEMS PADRE, SU ESFUERZO NO SE      *
004100*    CUENTA DIRECTAMENTE PARA EVITAR DOBLE CONTEO (SOLO CUENTA  *
004200*    EL ESFUERZO DE SUS TAREAS/DEFECTOS HIJOS)                  *
004300*---------------------------------------------------------------*
004400     05  ITEM-TYPE               PIC 9(01).
004500         88  ITM-HISTORIA               VALUE 1.
004600         88  ITM-EPICA                  VALUE 2.
004700         88  ITM-TAREA                  VALUE 3.
004800         88  ITM-DEFECTO                VALUE 4.
004900         88  ITM-ELEGIBLE-TOTAL         VALUE 3 4.
005000*---------------------------------------------------------------*
005100*    ESFUERZO ESTIMADO (PUNTOS DE HISTORIA U HORAS), ENTERO NO  *
005200*    NEGATIVO                                                   *
005300*---------------------------------------------------------------*
005400     05  ITEM-EFFORT             PIC 9(05).
005500*---------------------------------------------------------------*
005600*    ESTADO DEL ITEM EN EL BACKLOG                               *
005700*       0 = INACTIVO (DEFECTO)     1 = ACTIVO                    *
005800*    SE PONE EN ACTIVO POR EL ROLLUP DE SPRINTS AL INICIAR EL    *
005900*    SPRINT QUE LO CONTIENE (VER 3600-ACTIVA-ITEMS-CASCADA DE    *
006000*    SPRROL00) - NINGUN OTRO PARRAFO DE ESTE ROLLUP LO REGRESA   *
006100*    A INACTIVO                                                  *
006200*---------------------------------------------------------------*
006300     05  ITEM-STATUS             PIC 9(01).
006400         88  ITM-INACTIVO               VALUE 0.
006500         88  ITM-ACTIVO                 VALUE 1.
006600*---------------------------------------------------------------*
006700*    LLAVE DEL ITEM PADRE (HISTORIA O EPICA QUE CONTIENE A ESTE  *
006800*    ITEM) - CERO SI EL ITEM NO TIENE PADRE (ES DE NIVEL TOPE).  *
006900*    USADA UNICAMENTE PARA LA CASCADA DE ACTIVACION AL INICIAR   *
007000*    UN SPRINT - NO PARTICIPA EN LOS TOTALES DE CONTROL          *
007100*---------------------------------------------------------------*
007200     05  ITEM-PADRE-ID           PIC 9(09).
007210*---------------------------------------------------------------*
007220*    TITULO CORTO DEL ITEM (APLICATIVO EN LINEA) - NO SE USA EN  *
007230*    NINGUN CALCULO DE ESTE ROLLUP                               *
007240*---------------------------------------------------------------*
007250     05  ITEM-TITULO             PIC X(30).
007260*---------------------------------------------------------------*
007270*    NUMERO DE USUARIO ASIGNADO AL ITEM                          *
007280*---------------------------------------------------------------*
007290     05  ITEM-ASIGNADO-A         PIC 9(09).
007300*---------------------------------------------------------------*
007310*    FECHA DE CREACION DEL ITEM (CCYYMMDD)                       *
007320*---------------------------------------------------------------*
007330     05  ITEM-FECHA-CREACION     PIC 9(08).
007340*---------------------------------------------------------------*
007400*    RELLENO HASTA EL ANCHO FIJO DE REGISTRO DEL MAESTRO        *
007500*---------------------------------------------------------------*
007600     05  FILLER                  PIC X(05).
