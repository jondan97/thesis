000100******************************************************************
000200* ARCHIVO      : SPRRES  (RESULTADO DE TRANSACCION DE SPRINT)    *
000300* APLICACION   : SEGUIMIENTO DE PROYECTOS AGILES                 *
000400* DESCRIPCION  : LAYOUT DEL EXTRACTO DE SALIDA DE SPRROL00. POR  *
000500*              : CADA TRANSACCION DE SPRTRN SE ESCRIBE UN        *
000600*              : REGISTRO CON EL RESULTADO - ESTE PROGRAMA       *
000700*              : BATCH NO TIENE FORMA DE REGRESAR UN VALOR EN    *
000800*              : MEMORIA A SU INVOCADOR, ASI QUE EL "RETORNO"    *
000900*              : DE CADA OPERACION SE MATERIALIZA AQUI           *
001000*-----------------------------------------------------------------
001100* FECHA       | PROGRAMADOR       | BPM/RAT | COMENTARIO
001200*-------------|-------------------|---------|--------------------
001300* 1990-02-14  | R.OCHOA    (ROCH) | 100214  | CREACION ORIGINAL
001310* 2003-06-18  | A.ROJAS    (AROJ) | 101417  | SE AGREGA FECHA/HORA
001320*             |                   |         | DE PROCESO PARA QUE
001330*             |                   |         | EL APLICATIVO EN
001340*             |                   |         | LINEA PUEDA ORDENAR
001350*             |                   |         | LOS RESULTADOS POR
001360*             |                   |         | CORRIDA (ESTE ROLLUP
001370*             |                   |         | SOLO LOS GRABA, NO
001380*             |                   |         | LOS USA)
001400******************************************************************
001500 01  REG-SPRRES.
001600*---------------------------------------------------------------*
001700*    CODIGO DE ACCION QUE ORIGINO ESTE RESULTADO (COPIA DE      *
001800*    TRN-ACCION)                                                *
001900*---------------------------------------------------------------*
002000     05  RES-ACCION              PIC X(01).
002100*---------------------------------------------------------------*
002200*    CODIGO DE RETORNO DE LA OPERACION                          *
002300*       00 = OK                                                 *
002400*       04 = SPRINT/PROYECTO NO ENCONTRADO (NO-OP)               *
002500*       08 = RECHAZADO - SPRINT CON ESFUERZO TOTAL CERO          *
002600*       90 = CODIGO DE ACCION DE LA TRANSACCION NO VALIDO        *
002700*       99 = ERROR DE E/S EN UNO DE LOS ARCHIVOS MAESTROS        *
002800*---------------------------------------------------------------*
002900     05  RES-RETURN-CODE         PIC 9(02).
003000         88  RES-OK                     VALUE 00.
003100         88  RES-NO-ENCONTRADO          VALUE 04.
003200         88  RES-ESFUERZO-CERO          VALUE 08.
003300         88  RES-ACCION-INVALIDA        VALUE 90.
003400         88  RES-ERROR-ARCHIVO          VALUE 99.
003500*---------------------------------------------------------------*
003600*    MENSAJE DESCRIPTIVO DEL RESULTADO PARA BITACORA/CONSOLA    *
003700*---------------------------------------------------------------*
003800     05  RES-MENSAJE             PIC X(60).
003900*---------------------------------------------------------------*
004000*    FOTOGRAFIA DEL SPRINT AFECTADO/CONSULTADO (CAMPO A CAMPO,  *
004100*    MISMO LAYOUT QUE REG-SPRMAE) AL MOMENTO DE ESCRIBIR ESTE   *
004200*    RESULTADO                                                  *
004300*---------------------------------------------------------------*
004400     05  RES-SPRINT-ID           PIC 9(09).
004500     05  RES-PROJECT-ID          PIC 9(09).
004600     05  RES-SPRINT-STATUS       PIC 9(01).
004700     05  RES-SPRINT-GOAL         PIC X(100).
004800     05  RES-SPRINT-DURATION     PIC 9(03).
004900     05  RES-START-DATE          PIC 9(08).
005000     05  RES-END-DATE            PIC 9(08).
005100     05  RES-DAYS-REMAINING      PIC S9(05).
005200     05  RES-TOTAL-EFFORT        PIC 9(07).
005300     05  RES-VELOCITY            PIC 9(07).
005310*---------------------------------------------------------------*
005320*    FECHA Y HORA EN QUE SPRROL00 PROCESO LA TRANSACCION        *
005330*---------------------------------------------------------------*
005340     05  RES-FECHA-PROCESO       PIC 9(08).
005350     05  RES-HORA-PROCESO        PIC 9(06).
005400*---------------------------------------------------------------*
005500*    RELLENO HASTA EL ANCHO FIJO DEL REGISTRO DE RESULTADO      *
005600*---------------------------------------------------------------*
005700     05  FILLER                  PIC X(16).
