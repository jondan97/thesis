000100******************************************************************
000200* ARCHIVO      : PRYMAE  (MAESTRO DE PROYECTOS)                  *
000300* APLICACION   : SEGUIMIENTO DE PROYECTOS AGILES                 *
000400* DESCRIPCION  : LAYOUT DEL REGISTRO MAESTRO DE PROYECTO.        *
000500*              : ARCHIVO DE SOLO LECTURA PARA SPRROL00 - SOLO SE *
000600*              : CONSULTA EL DEFAULT DE DURACION AL INICIAR UN   *
000700*              : SPRINT (VER 3000-INICIAR-SPRINT)                *
000800*-----------------------------------------------------------------
000900* FECHA       | PROGRAMADOR       | BPM/RAT | COMENTARIO
001000*-------------|-------------------|---------|--------------------
001100* 1990-02-14  | R.OCHOA    (ROCH) | 100214  | CREACION ORIGINAL
001110* 2003-06-18  | A.ROJAS    (AROJ) | 101417  | SE AMPLIA EL MAESTRO
001120*             |                   |         | CON LOS CAMPOS DE
001130*             |                   |         | CABECERA DEL
001140*             |                   |         | PROYECTO (NOMBRE,
001150*             |                   |         | ESTADO, DUENIO Y
001160*             |                   |         | FECHAS DE AUDITORIA)
001170*             |                   |         | QUE MANTIENE EL
001180*             |                   |         | APLICATIVO EN LINEA
001190*             |                   |         | - SPRROL00 NO LOS
001200*             |                   |         | USA, SOLO CONSULTA
001210*             |                   |         | SPRINT-DURATION-DFT
001220******************************************************************
001300 01  REG-PRYMAE.
001400*---------------------------------------------------------------*
001500*    LLAVE PRIMARIA DEL MAESTRO - SIRVE TAMBIEN DE RELATIVE KEY  *
001600*---------------------------------------------------------------*
001700     05  PROJECT-ID              PIC 9(09).
001710*---------------------------------------------------------------*
001720*    NOMBRE DEL PROYECTO (MANTENIDO POR EL APLICATIVO EN LINEA,  *
001730*    NO SE USA EN ESTE ROLLUP)                                   *
001740*---------------------------------------------------------------*
001750     05  PROJECT-NAME            PIC X(30).
001760*---------------------------------------------------------------*
001770*    ESTADO DEL PROYECTO                                         *
001780*       1 = ACTIVO     2 = EN PAUSA     3 = CERRADO               *
001790*---------------------------------------------------------------*
001800     05  PROJECT-STATUS          PIC 9(01).
001810         88  PRY-ACTIVO                 VALUE 1.
001820         88  PRY-EN-PAUSA               VALUE 2.
001830         88  PRY-CERRADO                VALUE 3.
001840*---------------------------------------------------------------*
001850*    NUMERO DE USUARIO DEL DUENIO/GERENTE DEL PROYECTO           *
001860*---------------------------------------------------------------*
001870     05  PROJECT-OWNER-ID        PIC 9(09).
001880*---------------------------------------------------------------*
001890*    FECHAS DE AUDITORIA DEL MAESTRO (CCYYMMDD)                  *
001900*---------------------------------------------------------------*
001910     05  PROJECT-FECHA-CREACION  PIC 9(08).
001920     05  PROJECT-FECHA-ULT-ACT   PIC 9(08).
001930*---------------------------------------------------------------*
001940*    DURACION POR DEFECTO, EN DIAS, DE LOS SPRINTS DE ESTE      *
001950*    PROYECTO.  SE COPIA A SPRINT-DURATION AL INICIAR EL SPRINT *
001960*---------------------------------------------------------------*
001970     05  SPRINT-DURATION-DFT     PIC 9(03).
002400*---------------------------------------------------------------*
002500*    RELLENO HASTA EL ANCHO FIJO DE REGISTRO DEL MAESTRO        *
002600*---------------------------------------------------------------*
002610     05  FILLER                  PIC X(12).
