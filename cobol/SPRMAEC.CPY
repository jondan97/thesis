000100******************************************************************
000200* ARCHIVO      : SPRMAE  (MAESTRO DE SPRINTS)                    *
000300* APLICACION   : SEGUIMIENTO DE PROYECTOS AGILES                 *
000400* DESCRIPCION  : LAYOUT DEL REGISTRO MAESTRO DE SPRINT.          *
000500*              : UN REGISTRO POR SPRINT, DIRECCIONADO POR        *
000600*              : SPRINT-ID (LLAVE RELATIVA - ESTE MAESTRO SE     *
000700*              : MONTO COMO ARCHIVO RELATIVO Y NO INDEXADO EN    *
000800*              : EL AMBIENTE DE BATCH DONDE CORRE SPRROL00)      *
000900*-----------------------------------------------------------------
001000* FECHA       | PROGRAMADOR       | BPM/RAT | COMENTARIO
001100*-------------|-------------------|---------|--------------------
001200* 1990-02-14  | R.OCHOA    (ROCH) | 100214  | CREACION ORIGINAL
001300* 1994-07-08  | L.PINEDA   (LPIN) | 100877  | SE AGREGA VELOCITY
001400* 1998-11-30  | J.ESTRADA  (JEST) | 100931  | AJUSTE Y2K FECHAS
001410* 2003-06-18  | A.ROJAS    (AROJ) | 101417  | SE AGREGAN CAMPOS DE
001420*             |                   |         | AUDITORIA DEL
001430*             |                   |         | MAESTRO (USUARIO QUE
001440*             |                   |         | CREO EL SPRINT Y
001450*             |                   |         | FECHA/HORA DE LA
001460*             |                   |         | ULTIMA ACTUALIZACION)
001470*             |                   |         | - NO PARTICIPAN EN
001480*             |                   |         | NINGUN CALCULO DE
001490*             |                   |         | ESTE ROLLUP
001500******************************************************************
001600 01  REG-SPRMAE.
001700*---------------------------------------------------------------*
001800*    LLAVE PRIMARIA DEL MAESTRO - SIRVE TAMBIEN DE RELATIVE KEY  *
001900*---------------------------------------------------------------*
002000     05  SPRINT-ID              PIC 9(09).
002100*---------------------------------------------------------------*
002200*    PROYECTO DUENIO DEL SPRINT (LLAVE FORANEA A PRYMAE)         *
002300*---------------------------------------------------------------*
002400     05  PROJECT-ID             PIC 9(09).
002500*---------------------------------------------------------------*
002600*    ESTADO DEL SPRINT                                          *
002700*       1 = FINALIZADO     2 = LISTO (READY)     3 = ACTIVO     *
002800*---------------------------------------------------------------*
002900     05  SPRINT-STATUS          PIC 9(01).
003000         88  SPR-FINALIZADO             VALUE 1.
003100         88  SPR-LISTO                  VALUE 2.
003200         88  SPR-ACTIVO                 VALUE 3.
003300*---------------------------------------------------------------*
003400*    META (GOAL) DEL SPRINT EN TEXTO LIBRE.  SI VIENE EN BLANCO *
003500*    SE GRABA EL LITERAL "Goal not specified" (VER PARRAFO      *
003600*    3500-NORMALIZA-META DEL PROGRAMA SPRROL00)                 *
003700*---------------------------------------------------------------*
003800     05  SPRINT-GOAL             PIC X(100).
003900*---------------------------------------------------------------*
004000*    DURACION DEL SPRINT EN DIAS, COPIADA DEL MAESTRO DE        *
004100*    PROYECTO AL MOMENTO DE INICIAR EL SPRINT                   *
004200*---------------------------------------------------------------*
004300     05  SPRINT-DURATION         PIC 9(03).
004400*---------------------------------------------------------------*
004500*    FECHA DE INICIO DEL SPRINT (CCYYMMDD) Y SU REDEFINICION    *
004600*    POR COMPONENTES PARA CALCULO DE FECHA FIN Y DIAS RESTANTES *
004700*---------------------------------------------------------------*
004800     05  START-DATE              PIC 9(08).
004900     05  START-DATE-R REDEFINES START-DATE.
005000         10  START-DATE-CCYY     PIC 9(04).
005100         10  START-DATE-MM       PIC 9(02).
005200         10  START-DATE-DD       PIC 9(02).
005300*---------------------------------------------------------------*
005400*    FECHA FIN = START-DATE + SPRINT-DURATION DIAS CALENDARIO   *
005500*---------------------------------------------------------------*
005600     05  END-DATE                PIC 9(08).
005700     05  END-DATE-R REDEFINES END-DATE.
005800         10  END-DATE-CCYY       PIC 9(04).
005900         10  END-DATE-MM         PIC 9(02).
006000         10  END-DATE-DD         PIC 9(02).
006100*---------------------------------------------------------------*
006200*    DIAS RESTANTES = END-DATE MENOS FECHA DE HOY, EN DIAS      *
006300*    CALENDARIO.  PUEDE SER NEGATIVO (SPRINT VENCIDO) - NO SE   *
006400*    RECORTA A CERO, SE GRABA TAL CUAL RESULTE EL CALCULO       *
006500*---------------------------------------------------------------*
006600     05  DAYS-REMAINING          PIC S9(05).
006700*---------------------------------------------------------------*
006800*    TOTALES DE CONTROL - SIEMPRE RECALCULO COMPLETO, NUNCA     *
006900*    ACTUALIZACION INCREMENTAL SOBRE EL VALOR ANTERIOR          *
007000*---------------------------------------------------------------*
007100     05  TOTAL-EFFORT            PIC 9(07).
007200     05  VELOCITY                PIC 9(07).
007210*---------------------------------------------------------------*
007220*    NUMERO DE USUARIO QUE CREO EL SPRINT (APLICATIVO EN LINEA) *
007230*---------------------------------------------------------------*
007240     05  SPRINT-CREADO-POR       PIC 9(09).
007250*---------------------------------------------------------------*
007260*    FECHA Y HORA DE LA ULTIMA ACTUALIZACION DEL MAESTRO        *
007270*---------------------------------------------------------------*
007280     05  SPRINT-FECHA-ULT-ACT    PIC 9(08).
007290     05  SPRINT-HORA-ULT-ACT     PIC 9(06).
007300*---------------------------------------------------------------*
007400*    RELLENO HASTA EL ANCHO FIJO DE REGISTRO DEL MAESTRO        *
007500*---------------------------------------------------------------*
007600     05  FILLER                  PIC X(20).
