000100******************************************************************
000200* FECHA       : 14/02/1990                                       *
000300* PROGRAMADOR : R. OCHOA (ROCH)                                  *
000400* APLICACION  : SEGUIMIENTO DE PROYECTOS AGILES                  *
000500* PROGRAMA    : SPRROL00                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : ROLLUP DEL CICLO DE VIDA DE SPRINTS. LEE UNA     *
000800*             : TARJETA DE TRANSACCION (SPRTRN) POR SOLICITUD Y  *
000900*             : CREA, LOCALIZA, INICIA O TERMINA EL SPRINT       *
001000*             : CORRESPONDIENTE EN EL MAESTRO SPRMAE, O BIEN     *
001100*             : LISTA LOS SPRINTS TERMINADOS DE UN PROYECTO.     *
001200*             : LOS TOTALES DE CONTROL (ESFUERZO Y VELOCIDAD) SE *
001300*             : RECALCULAN CONTRA EL DETALLE ITMSPR/ITMMAE CADA  *
001400*             : VEZ QUE SE NECESITAN - NO SE ALMACENAN COMO      *
001500*             : VERDAD UNICA EN NINGUN OTRO LADO                 *
001600* ARCHIVOS    : SPRTRN=C,SPRMAE=A,PRYMAE=C,ITMMAE=A,ITMSPR=C,    *
001700*             : SPRRES=A                                         *
001800* ACCION (ES) : C=CREAR, B=BUSCAR, I=INICIAR, T=TERMINAR,        *
001900*             : L=LISTAR                                         *
002000* INSTALADO   : 20/02/1990                                       *
002100* BPM/RATIONAL: 100214                                           *
002200* NOMBRE      : ROLLUP DE SPRINTS                                *
002300* DESCRIPCION : MANTENIMIENTO                                    *
002400******************************************************************
002500*                     BITACORA DE CAMBIOS                        *
002600*-----------------------------------------------------------------
002700* FECHA       | PROG.  | BPM/RAT | DESCRIPCION
002800*-------------|--------|---------|-----------------------------
002900* 1990-02-14  | ROCH   | 100214  | CREACION ORIGINAL DEL ROLLUP.
003000*             |        |         | SOLO MANEJABA CREAR/INICIAR/
003100*             |        |         | TERMINAR.
003200* 1990-06-02  | ROCH   | 100255  | SE AGREGA LA ACCION B (BUSCAR
003300*             |        |         | SPRINT LISTO/ACTIVO DEL
003400*             |        |         | PROYECTO).
003500* 1991-09-19  | LPIN   | 100401  | SE CORRIGE CALCULO DE DIAS
003600*             |        |         | RESTANTES, NO CONSIDERABA
003700*             |        |         | SPRINTS CON FECHA FIN VENCIDA.
003800* 1992-03-11  | LPIN   | 100460  | SE AGREGA VALIDACION DE
003900*             |        |         | ESFUERZO TOTAL CERO AL INICIAR
004000*             |        |         | (RECHAZO CON RC=08).
004100* 1994-07-08  | LPIN   | 100877  | SE INCORPORA RECALCULO DE
004200*             |        |         | VELOCITY CONTRA TAREAS Y
004300*             |        |         | DEFECTOS TERMINADOS.
004400* 1996-05-03  | LPIN   | 100720  | ITMMAE AGREGA TIPO DEFECTO;
004500*             |        |         | SE AJUSTA ITM-ELEGIBLE-TOTAL.
004600* 1997-02-27  | JEST   | 100902  | SE AGREGA LA ACCION L (LISTAR
004700*             |        |         | SPRINTS TERMINADOS DEL
004800*             |        |         | PROYECTO) VIA SORT INTERNO,
004900*             |        |         | ORDEN DESCENDENTE POR LLAVE.
005000* 1998-11-30  | JEST   | 100931  | AJUSTE DE SIGLO (Y2K). SE
005100*             |        |         | CAMBIA EL ACCEPT DE FECHA DEL
005200*             |        |         | SISTEMA A FORMATO DE 4
005300*             |        |         | POSICIONES DE ANO (YYYYMMDD)
005400*             |        |         | EN TODOS LOS CAMPOS DE FECHA.
005500* 1999-01-18  | JEST   | 100944  | PRUEBAS ADICIONALES DE AJUSTE
005600*             |        |         | DE SIGLO SOBRE SPRMAE Y
005700*             |        |         | SPRRES. SIN HALLAZGOS.
005800* 2001-10-05  | AROJ   | 101208  | SE EXCLUYEN DE LISTAR LOS
005900*             |        |         | SPRINTS TERMINADOS SIN NINGUNA
006000*             |        |         | TAREA O DEFECTO ASOCIADO.
006100* 2003-04-22  | AROJ   | 101390  | SE DOCUMENTA QUE LA ACTIVACION
006200*             |        |         | DE ITEMS HIJOS AL INICIAR EL
006300*             |        |         | SPRINT LA REALIZA EL SUBSISTEMA
006400*             |        |         | DE BACKLOG; ESTE ROLLUP SOLO
006500*             |        |         | AUDITA EL CONTEO.
006550* 2003-05-14  | AROJ   | 101402  | AUDITORIA DETECTO QUE EL
006560*             |        |         | SUBSISTEMA DE BACKLOG NUNCA
006570*             |        |         | ACTIVO LOS ITEMS - LA BITACORA
006580*             |        |         | ANTERIOR ERA INCORRECTA. SE
006590*             |        |         | AGREGA ITEM-STATUS E ITEM-
006595*             |        |         | PADRE-ID A ITMMAEC Y ESTE
006600*             |        |         | ROLLUP ABRE ITMMAE EN I-O Y
006610*             |        |         | REGRABA EL ITEM ASOCIADO Y SUS
006620*             |        |         | HIJOS DIRECTOS A ACTIVO AL
006630*             |        |         | INICIAR EL SPRINT (VER 3600-
006640*             |        |         | ACTIVA-ITEMS-CASCADA). LA
006650*             |        |         | CASCADA CUBRE UN SOLO NIVEL DE
006660*             |        |         | HIJOS - EL MODELO DE ITEMS NO
006670*             |        |         | TIENE NIETOS (TAREA/DEFECTO
006680*             |        |         | SIEMPRE SON HOJA).
006690* 2003-06-02  | AROJ   | 101410  | SE CORRIGE NORMALIZACION DE
006691*             |        |         | SPRINT-GOAL: SOLO SE TRATABA EL
006692*             |        |         | CASO EN BLANCO; AHORA TAMBIEN
006693*             |        |         | SE RECORTAN ESPACIOS A IZQUIERDA
006694*             |        |         | Y DERECHA DEL TEXTO SUMINISTRADO
006695*             |        |         | (VER 3500-NORMALIZA-META).
006696******************************************************************
006700 IDENTIFICATION DIVISION.
006800 PROGRAM-ID.     SPRROL00.
006900 AUTHOR.         R. OCHOA.
007000 INSTALLATION.   DEPARTAMENTO DE SISTEMAS.
007100 DATE-WRITTEN.   14/02/1990.
007200 DATE-COMPILED.
007300 SECURITY.       CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
007400
007500 ENVIRONMENT DIVISION.
007600 CONFIGURATION SECTION.
007700 SPECIAL-NAMES.
007800     C01 IS TOP-OF-FORM
007900     UPSI-0 IS WKS-SW-TRAZA
008000         ON   STATUS IS WKS-TRAZA-ACTIVA
008100         OFF  STATUS IS WKS-TRAZA-INACTIVA
008200     CLASS CLASE-ACCION-VALIDA IS 'C' 'B' 'I' 'T' 'L'.
008300
008400 INPUT-OUTPUT SECTION.
008500 FILE-CONTROL.
008600     SELECT SPRTRN ASSIGN TO SPRTRN
008700            ORGANIZATION  IS SEQUENTIAL
008800            FILE STATUS   IS FS-SPRTRN.
008900
009000     SELECT SPRMAE ASSIGN TO SPRMAE
009100            ORGANIZATION  IS RELATIVE
009200            ACCESS        IS DYNAMIC
009300            RELATIVE KEY  IS WKS-SPRMAE-RELKEY
009400            FILE STATUS   IS FS-SPRMAE
009500                             FSE-SPRMAE.
009600
009700     SELECT PRYMAE ASSIGN TO PRYMAE
009800            ORGANIZATION  IS RELATIVE
009900            ACCESS        IS RANDOM
010000            RELATIVE KEY  IS WKS-PRYMAE-RELKEY
010100            FILE STATUS   IS FS-PRYMAE
010200                             FSE-PRYMAE.
010300
010400     SELECT ITMMAE ASSIGN TO ITMMAE
010500            ORGANIZATION  IS RELATIVE
010600            ACCESS        IS DYNAMIC
010700            RELATIVE KEY  IS WKS-ITMMAE-RELKEY
010800            FILE STATUS   IS FS-ITMMAE
010900                             FSE-ITMMAE.
010910*    ACCESS CAMBIADO DE RANDOM A DYNAMIC EN 2003-05-14 (BPM
010920*    101402) - 3600-ACTIVA-ITEMS-CASCADA NECESITA RECORRER EL
010930*    MAESTRO COMPLETO POR START/READ NEXT PARA HALLAR LOS HIJOS
010940*    DE UN ITEM, ADEMAS DE LA LECTURA DIRECTA POR LLAVE YA
010950*    EXISTENTE.
011000
011100     SELECT ITMSPR ASSIGN TO ITMSPR
011200            ORGANIZATION  IS SEQUENTIAL
011300            FILE STATUS   IS FS-ITMSPR.
011400
011500     SELECT SPRRES ASSIGN TO SPRRES
011600            ORGANIZATION  IS SEQUENTIAL
011700            FILE STATUS   IS FS-SPRRES.
011800
011900     SELECT WKS-ORD-SPRINT ASSIGN TO SYSWK1.
012000
012100 DATA DIVISION.
012200 FILE SECTION.
012300 FD  SPRTRN.
012400     COPY SPRTRNC.
012500 FD  SPRMAE.
012600     COPY SPRMAEC.
012700 FD  PRYMAE.
012800     COPY PRYMAEC.
012900 FD  ITMMAE.
013000     COPY ITMMAEC.
013100 FD  ITMSPR.
013200     COPY ITMSPRC.
013300 FD  SPRRES.
013400     COPY SPRRESC.
013500
013600 SD  WKS-ORD-SPRINT.
013700 01  SD-REG-SPRINT.
013800     05  SD-SPRINT-ID            PIC 9(09).
013900     05  FILLER                  PIC X(01).
014000
014100 WORKING-STORAGE SECTION.
014110******************************************************************
014120*   ITEMS INDEPENDIENTES DE NIVEL 77 - CONSTANTES Y VERSION DEL   *
014130*   PROGRAMA (BITACORA 2003-06-02 AROJ 101410)                    *
014140******************************************************************
014150 77  WKS-77-VERSION-PGM             PIC X(06) VALUE 'V3R0M0'.
014160 77  WKS-77-LONGITUD-META           PIC 9(03) COMP VALUE 100.
014170 77  WKS-77-MAX-NIVELES-CASCADA     PIC 9(01) COMP VALUE 1.
014200******************************************************************
014300*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
014400******************************************************************
014500 01  WKS-FS-STATUS.
014600     02  WKS-STATUS.
014700*        TARJETA DE TRANSACCIONES DE SPRINT
014800         04  FS-SPRTRN              PIC 9(02) VALUE ZEROES.
014900*        MAESTRO DE SPRINTS (RELATIVO)
015000         04  FS-SPRMAE              PIC 9(02) VALUE ZEROES.
015100         04  FSE-SPRMAE.
015200             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
015300             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
015400             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
015500*        MAESTRO DE PROYECTOS (RELATIVO, SOLO LECTURA)
015600         04  FS-PRYMAE              PIC 9(02) VALUE ZEROES.
015700         04  FSE-PRYMAE.
015800             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
015900             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
016000             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
016100*        MAESTRO DE ITEMS DE BACKLOG (RELATIVO, SOLO LECTURA)
016200         04  FS-ITMMAE              PIC 9(02) VALUE ZEROES.
016300         04  FSE-ITMMAE.
016400             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
016500             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
016600             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
016700*        HISTORICO ITEM-SPRINT (SECUENCIAL, SOLO LECTURA)
016800         04  FS-ITMSPR              PIC 9(02) VALUE ZEROES.
016900*        EXTRACTO DE RESULTADOS
017000         04  FS-SPRRES              PIC 9(02) VALUE ZEROES.
017100*        AREA GENERICA PARA ARCHIVOS SECUENCIALES SIN LLAVE
017200         04  FSE-GENERICO.
017300             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
017400             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
017500             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
017600*        VARIABLES RUTINA DE FSE
017700     02  PROGRAMA                   PIC X(08) VALUE 'SPRROL00'.
017800     02  ARCHIVO                    PIC X(08) VALUE SPACES.
017900     02  ACCION                     PIC X(10) VALUE SPACES.
018000     02  LLAVE                      PIC X(32) VALUE SPACES.
018100     02  FILLER                     PIC X(08) VALUE SPACES.
018200
018300******************************************************************
018400*              LLAVES RELATIVAS DE LOS MAESTROS                  *
018500******************************************************************
018600 01  WKS-RELKEYS.
018700     05  WKS-SPRMAE-RELKEY          PIC 9(09)  COMP.
018800     05  WKS-PRYMAE-RELKEY          PIC 9(09)  COMP.
018900     05  WKS-ITMMAE-RELKEY          PIC 9(09)  COMP.
019000     05  FILLER                     PIC X(04).
019100
019200******************************************************************
019300*              INDICADORES DE FIN Y DE COINCIDENCIA              *
019400******************************************************************
019500 01  WKS-INDICADORES.
019600     05  WKS-SW-SPRTRN              PIC 9(01) VALUE 0.
019700         88  FIN-SPRTRN                    VALUE 1.
019800     05  WKS-SW-SPRMAE-EOF          PIC 9(01) VALUE 0.
019900         88  FIN-SPRMAE                    VALUE 1.
020000     05  WKS-SW-ITMSPR-EOF          PIC 9(01) VALUE 0.
020100         88  FIN-ITMSPR                    VALUE 1.
020200     05  WKS-SW-ORD-SPRINT          PIC 9(01) VALUE 0.
020300         88  FIN-SORT-SPRINT               VALUE 1.
020400     05  WKS-SW-SPRMAE-MATCH        PIC 9(01) VALUE 0.
020500         88  SPRMAE-MATCH                   VALUE 1.
020600         88  SPRMAE-NO-MATCH                VALUE 0.
020700     05  WKS-SW-ITMSPR-ELEGIBLE     PIC 9(01) VALUE 0.
020800         88  ITMSPR-TIENE-ELEGIBLES         VALUE 1.
020900         88  ITMSPR-NO-TIENE-ELEGIBLES      VALUE 0.
021000     05  FILLER                     PIC X(04).
021100
021200******************************************************************
021300*              ACUMULADORES Y CONTADORES DE CONTROL              *
021400******************************************************************
021500 01  WKS-ACUMULADORES.
021600     05  WKS-ACUM-ESFUERZO          PIC 9(07)  COMP VALUE 0.
021700     05  WKS-ACUM-VELOCIDAD         PIC 9(07)  COMP VALUE 0.
021800     05  WKS-ITEMS-ACTIVADOS        PIC 9(05)  COMP VALUE 0.
021900     05  WKS-TRN-LEIDAS             PIC 9(07)  COMP VALUE 0.
022000     05  WKS-TRN-CREAR              PIC 9(07)  COMP VALUE 0.
022100     05  WKS-TRN-BUSCAR             PIC 9(07)  COMP VALUE 0.
022200     05  WKS-TRN-INICIAR            PIC 9(07)  COMP VALUE 0.
022300     05  WKS-TRN-TERMINAR           PIC 9(07)  COMP VALUE 0.
022400     05  WKS-TRN-LISTAR             PIC 9(07)  COMP VALUE 0.
022500     05  WKS-TRN-RECHAZADAS         PIC 9(07)  COMP VALUE 0.
022600     05  WKS-SPRINTS-LISTADOS       PIC 9(07)  COMP VALUE 0.
022700     05  WKS-SPRINTS-EXCLUIDOS      PIC 9(07)  COMP VALUE 0.
022800     05  FILLER                     PIC X(04).
022900
023000******************************************************************
023100*              FECHA DEL SISTEMA (AJUSTADA A SIGLO - VER         *
023200*              BITACORA 1998-11-30)                              *
023300******************************************************************
023400 01  WKS-FECHA-HOY                  PIC 9(08) VALUE ZEROES.
023500 01  WKS-FECHA-HOY-R REDEFINES WKS-FECHA-HOY.
023600     05  WKS-FH-CCYY                PIC 9(04).
023700     05  WKS-FH-MM                  PIC 9(02).
023800     05  WKS-FH-DD                  PIC 9(02).
023900
024000******************************************************************
024100*   RUTINA PROPIA DE CONVERSION DE FECHA A NUMERO JULIANO Y      *
024200*   VICEVERSA (FORMULA DE FLIEGEL/VAN FLANDERN). NO SE USAN      *
024300*   FUNCIONES INTRINSECAS DEL COMPILADOR - EL SHOP NO LAS TENIA  *
024400*   DISPONIBLES CUANDO SE ESCRIBIO ESTE ROLLUP                   *
024500******************************************************************
024600 01  WKS-CONV-A-JULIANO.
024700     05  WKS-CAJ-FECHA              PIC 9(08).
024800     05  WKS-CAJ-FECHA-R REDEFINES WKS-CAJ-FECHA.
024900         10  WKS-CAJ-CCYY           PIC 9(04).
025000         10  WKS-CAJ-MM             PIC 9(02).
025100         10  WKS-CAJ-DD             PIC 9(02).
025200     05  WKS-CAJ-A                  PIC S9(09) COMP.
025300     05  WKS-CAJ-JULIANO            PIC S9(09) COMP.
025400     05  FILLER                     PIC X(04).
025500
025600 01  WKS-CONV-A-FECHA.
025700     05  WKS-CAF-JULIANO            PIC S9(09) COMP.
025800     05  WKS-CAF-L                  PIC S9(09) COMP.
025900     05  WKS-CAF-N                  PIC S9(09) COMP.
026000     05  WKS-CAF-I                  PIC S9(09) COMP.
026100     05  WKS-CAF-J                  PIC S9(09) COMP.
026200     05  WKS-CAF-FECHA              PIC 9(08).
026300     05  WKS-CAF-FECHA-R REDEFINES WKS-CAF-FECHA.
026400         10  WKS-CAF-CCYY           PIC 9(04).
026500         10  WKS-CAF-MM             PIC 9(02).
026600         10  WKS-CAF-DD             PIC 9(02).
026700     05  FILLER                     PIC X(04).
026800
026900 01  WKS-JULIANO-HOY                PIC S9(09) COMP VALUE 0.
027000 01  WKS-JULIANO-FIN                PIC S9(09) COMP VALUE 0.
027100
027200 01  WKS-MASCARA                    PIC ZZZ,ZZZ,ZZ9.
027300
027305******************************************************************
027310*   CAMPOS DE TRABAJO PARA EL RECORTE DE ESPACIOS DE LA META DEL  *
027315*   SPRINT (VER 3500-NORMALIZA-META / 3510-BUSCA-FIN-META) -      *
027320*   BITACORA 2003-06-02 AROJ 101410                               *
027325******************************************************************
027330 01  WKS-NORMALIZA-META.
027335     05  WKS-META-LIDER             PIC S9(04) COMP.
027340     05  WKS-META-FIN               PIC S9(04) COMP.
027345     05  WKS-META-LON               PIC S9(04) COMP.
027350     05  FILLER                     PIC X(04).
027355
027360******************************************************************
027365*   CAMPOS DE TRABAJO PARA LA CASCADA DE ACTIVACION DE ITEMS      *
027370*   HIJOS AL INICIAR UN SPRINT (VER 3600/3610/3620/3630/3640) -   *
027375*   BITACORA 2003-05-14 AROJ 101402                               *
027380******************************************************************
027385 01  WKS-CASCADA-ITEMS.
027390     05  WKS-PADRE-BUSCADO          PIC 9(09).
027393     05  WKS-SW-ITMMAE-EOF          PIC 9(01) VALUE 0.
027396         88  FIN-ITMMAE                    VALUE 1.
027398     05  FILLER                     PIC X(04).
027399
027400 PROCEDURE DIVISION.
027500 000-MAIN SECTION.
027600     PERFORM 0100-APERTURA-ARCHIVOS
027700     PERFORM 0200-LEE-SPRTRN
027800     PERFORM 0300-PROCESA-TRANSACCION UNTIL FIN-SPRTRN
027900     PERFORM 8000-ESTADISTICAS
028000     PERFORM 9000-CIERRA-ARCHIVOS
028100     STOP RUN.
028200 000-MAIN-E. EXIT.
028300
028400******************************************************************
028500*    APERTURA DE ARCHIVOS Y OBTENCION DE LA FECHA DEL SISTEMA    *
028600******************************************************************
028700 0100-APERTURA-ARCHIVOS SECTION.
028800     ACCEPT WKS-FECHA-HOY FROM DATE YYYYMMDD
028900     MOVE  'SPRROL00'  TO  PROGRAMA
029000     OPEN INPUT  SPRTRN PRYMAE ITMSPR
029100          I-O    SPRMAE ITMMAE
029200          OUTPUT SPRRES
029300     IF FS-SPRTRN NOT EQUAL 0
029400        MOVE 'OPEN'     TO ACCION
029500        MOVE SPACES     TO LLAVE
029600        MOVE 'SPRTRN'   TO ARCHIVO
029700        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
029800                              FS-SPRTRN, FSE-GENERICO
029900        PERFORM 9000-CIERRA-ARCHIVOS
030000        MOVE  91        TO RETURN-CODE
030100        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO SPRTRN <<<"
030200                UPON CONSOLE
030300        STOP RUN
030400     END-IF
030500     IF FS-SPRMAE NOT EQUAL 0 AND 97
030600        MOVE 'OPEN'     TO ACCION
030700        MOVE SPACES     TO LLAVE
030800        MOVE 'SPRMAE'   TO ARCHIVO
030900        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
031000                              FS-SPRMAE, FSE-SPRMAE
031100        PERFORM 9000-CIERRA-ARCHIVOS
031200        MOVE  91        TO RETURN-CODE
031300        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO SPRMAE <<<"
031400                UPON CONSOLE
031500        STOP RUN
031600     END-IF
031700     IF FS-PRYMAE NOT EQUAL 0 AND 97
031800        MOVE 'OPEN'     TO ACCION
031900        MOVE SPACES     TO LLAVE
032000        MOVE 'PRYMAE'   TO ARCHIVO
032100        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
032200                              FS-PRYMAE, FSE-PRYMAE
032300        PERFORM 9000-CIERRA-ARCHIVOS
032400        MOVE  91        TO RETURN-CODE
032500        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO PRYMAE <<<"
032600                UPON CONSOLE
032700        STOP RUN
032800     END-IF
032900     IF FS-ITMMAE NOT EQUAL 0 AND 97
033000        MOVE 'OPEN'     TO ACCION
033100        MOVE SPACES     TO LLAVE
033200        MOVE 'ITMMAE'   TO ARCHIVO
033300        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
033400                              FS-ITMMAE, FSE-ITMMAE
033500        PERFORM 9000-CIERRA-ARCHIVOS
033600        MOVE  91        TO RETURN-CODE
033700        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO ITMMAE <<<"
033800                UPON CONSOLE
033900        STOP RUN
034000     END-IF
034100     IF FS-ITMSPR NOT EQUAL 0
034200        MOVE 'OPEN'     TO ACCION
034300        MOVE SPACES     TO LLAVE
034400        MOVE 'ITMSPR'   TO ARCHIVO
034500        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
034600                              FS-ITMSPR, FSE-GENERICO
034700        PERFORM 9000-CIERRA-ARCHIVOS
034800        MOVE  91        TO RETURN-CODE
034900        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO ITMSPR <<<"
035000                UPON CONSOLE
035100        STOP RUN
035200     END-IF
035300     IF FS-SPRRES NOT EQUAL 0
035400        MOVE 'OPEN'     TO ACCION
035500        MOVE SPACES     TO LLAVE
035600        MOVE 'SPRRES'   TO ARCHIVO
035700        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
035800                              FS-SPRRES, FSE-GENERICO
035900        PERFORM 9000-CIERRA-ARCHIVOS
036000        MOVE  91        TO RETURN-CODE
036100        DISPLAY ">>> ALGO SALIO MAL AL ABRIR ARCHIVO SPRRES <<<"
036200                UPON CONSOLE
036300        STOP RUN
036400     END-IF.
036500 0100-APERTURA-ARCHIVOS-E. EXIT.
036600
036700******************************************************************
036800*    LECTURA DE LA TARJETA DE TRANSACCION (IMPULSORA DEL JOB)    *
036900******************************************************************
037000 0200-LEE-SPRTRN SECTION.
037100     READ SPRTRN
037200         AT END SET FIN-SPRTRN TO TRUE
037300     END-READ.
037400 0200-LEE-SPRTRN-E. EXIT.
037500
037600******************************************************************
037700*    DESPACHO DE LA TRANSACCION SEGUN SU CODIGO DE ACCION Y      *
037800*    LECTURA DE LA SIGUIENTE TARJETA                             *
037900******************************************************************
038000 0300-PROCESA-TRANSACCION SECTION.
038100     ADD 1 TO WKS-TRN-LEIDAS
038200     PERFORM 0310-EVALUA-ACCION
038300     PERFORM 0200-LEE-SPRTRN.
038400 0300-PROCESA-TRANSACCION-E. EXIT.
038500
038600 0310-EVALUA-ACCION SECTION.
038700     INITIALIZE REG-SPRRES
038800     EVALUATE TRUE
038900         WHEN TRN-CREAR
039000             ADD 1 TO WKS-TRN-CREAR
039100             PERFORM 1000-CREAR-SPRINT
039200         WHEN TRN-BUSCAR
039300             ADD 1 TO WKS-TRN-BUSCAR
039400             PERFORM 2000-BUSCAR-SPRINT-PROYECTO
039500         WHEN TRN-INICIAR
039600             ADD 1 TO WKS-TRN-INICIAR
039700             PERFORM 3000-INICIAR-SPRINT
039800         WHEN TRN-TERMINAR
039900             ADD 1 TO WKS-TRN-TERMINAR
040000             PERFORM 4000-TERMINAR-SPRINT
040100         WHEN TRN-LISTAR
040200             ADD 1 TO WKS-TRN-LISTAR
040300             PERFORM 5000-LISTAR-SPRINTS-TERMINADOS
040400         WHEN OTHER
040500             PERFORM 0320-TRANSACCION-INVALIDA
040600     END-EVALUATE.
040700 0310-EVALUA-ACCION-E. EXIT.
040800
040900 0320-TRANSACCION-INVALIDA SECTION.
041000     ADD 1 TO WKS-TRN-RECHAZADAS
041100     MOVE TRN-ACCION TO RES-ACCION
041200     MOVE 90         TO RES-RETURN-CODE
041300     MOVE 'CODIGO DE ACCION NO VALIDO EN LA TRANSACCION'
041400          TO RES-MENSAJE
041500     PERFORM 7000-ESCRIBE-RESULTADO.
041600 0320-TRANSACCION-INVALIDA-E. EXIT.
041700
041800******************************************************************
041900*    REGLA: CREAR SPRINT - EL SPRINT NACE EN ESTADO LISTO        *
042000*    (READY). LA LLAVE LA TRAE LA TRANSACCION (ASIGNADA POR EL   *
042100*    SUBSISTEMA QUE GENERA LA TARJETA)                           *
042200******************************************************************
042300 1000-CREAR-SPRINT SECTION.
042400     INITIALIZE REG-SPRMAE
042500     MOVE TRN-SPRINT-ID          TO SPRINT-ID
042600     MOVE TRN-PROJECT-ID         TO PROJECT-ID
042700     MOVE 2                      TO SPRINT-STATUS
042800     MOVE TRN-SPRINT-ID          TO WKS-SPRMAE-RELKEY
042900     WRITE REG-SPRMAE
043000         INVALID KEY
043100             MOVE 'WRITE'    TO ACCION
043200             MOVE TRN-SPRINT-ID TO LLAVE
043300             MOVE 'SPRMAE'   TO ARCHIVO
043400             CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
043500                              LLAVE, FS-SPRMAE, FSE-SPRMAE
043600     END-WRITE
043700     IF FS-SPRMAE EQUAL 0
043800        MOVE 'C'  TO RES-ACCION
043900        MOVE 00   TO RES-RETURN-CODE
044000        MOVE 'SPRINT CREADO EN ESTADO LISTO' TO RES-MENSAJE
044100        PERFORM 7010-COPIA-SPRMAE-A-RESULTADO
044200     ELSE
044300        MOVE 'C'  TO RES-ACCION
044400        MOVE 99   TO RES-RETURN-CODE
044500        MOVE 'ERROR DE ESCRITURA EN MAESTRO DE SPRINTS'
044600             TO RES-MENSAJE
044700        MOVE TRN-SPRINT-ID  TO RES-SPRINT-ID
044800        MOVE TRN-PROJECT-ID TO RES-PROJECT-ID
044900     END-IF
045000     PERFORM 7000-ESCRIBE-RESULTADO.
045100 1000-CREAR-SPRINT-E. EXIT.
045200
045300******************************************************************
045400*    REGLA: BUSCAR EL SPRINT LISTO DEL PROYECTO; SI NO HAY,      *
045500*    BUSCAR EL SPRINT ACTIVO DEL PROYECTO; SI NINGUNO EXISTE     *
045600*    SE REGRESA UN RESULTADO VACIO                               *
045700******************************************************************
045800 2000-BUSCAR-SPRINT-PROYECTO SECTION.
045900     PERFORM 2100-BUSCA-SPRINT-LISTO
046000     IF SPRMAE-MATCH
046100        PERFORM 6000-CALCULA-ESFUERZO-TOTAL
046200        MOVE 'B'  TO RES-ACCION
046300        MOVE 00   TO RES-RETURN-CODE
046400        MOVE 'SPRINT LISTO DEL PROYECTO' TO RES-MENSAJE
046500        PERFORM 7010-COPIA-SPRMAE-A-RESULTADO
046600     ELSE
046700        PERFORM 2200-BUSCA-SPRINT-ACTIVO
046800        IF SPRMAE-MATCH
046900           PERFORM 6000-CALCULA-ESFUERZO-TOTAL
047000           PERFORM 6100-CALCULA-VELOCIDAD
047100           PERFORM 2500-CALCULA-DIAS-RESTANTES
047200           MOVE 'B'  TO RES-ACCION
047300           MOVE 00   TO RES-RETURN-CODE
047400           MOVE 'SPRINT ACTIVO DEL PROYECTO' TO RES-MENSAJE
047500           PERFORM 7010-COPIA-SPRMAE-A-RESULTADO
047600        ELSE
047700           MOVE 'B'  TO RES-ACCION
047800           MOVE 04   TO RES-RETURN-CODE
047900           MOVE 'EL PROYECTO NO TIENE SPRINT LISTO NI ACTIVO'
048000                TO RES-MENSAJE
048100           MOVE TRN-PROJECT-ID TO RES-PROJECT-ID
048200        END-IF
048300     END-IF
048400     PERFORM 7000-ESCRIBE-RESULTADO.
048500 2000-BUSCAR-SPRINT-PROYECTO-E. EXIT.
048600
048700 2100-BUSCA-SPRINT-LISTO SECTION.
048800     PERFORM 2900-REINICIA-SPRMAE
048900     SET SPRMAE-NO-MATCH TO TRUE
049000     PERFORM 2910-LEE-SPRMAE-NEXT
049100     PERFORM 2110-COMPARA-LISTO
049200         UNTIL FIN-SPRMAE OR SPRMAE-MATCH.
049300 2100-BUSCA-SPRINT-LISTO-E. EXIT.
049400
049500 2110-COMPARA-LISTO SECTION.
049600     IF PROJECT-ID = TRN-PROJECT-ID AND SPR-LISTO
049700        SET SPRMAE-MATCH TO TRUE
049800     ELSE
049900        PERFORM 2910-LEE-SPRMAE-NEXT
050000     END-IF.
050100 2110-COMPARA-LISTO-E. EXIT.
050200
050300 2200-BUSCA-SPRINT-ACTIVO SECTION.
050400     PERFORM 2900-REINICIA-SPRMAE
050500     SET SPRMAE-NO-MATCH TO TRUE
050600     PERFORM 2910-LEE-SPRMAE-NEXT
050700     PERFORM 2210-COMPARA-ACTIVO
050800         UNTIL FIN-SPRMAE OR SPRMAE-MATCH.
050900 2200-BUSCA-SPRINT-ACTIVO-E. EXIT.
051000
051100 2210-COMPARA-ACTIVO SECTION.
051200     IF PROJECT-ID = TRN-PROJECT-ID AND SPR-ACTIVO
051300        SET SPRMAE-MATCH TO TRUE
051400     ELSE
051500        PERFORM 2910-LEE-SPRMAE-NEXT
051600     END-IF.
051700 2210-COMPARA-ACTIVO-E. EXIT.
051800
051900******************************************************************
052000*    DIAS RESTANTES = FECHA FIN MENOS FECHA DE HOY, EN DIAS.     *
052100*    PUEDE SER NEGATIVO SI EL SPRINT YA SE VENCIO - NO SE        *
052200*    RECORTA A CERO (VER BITACORA 1991-09-19)                    *
052300******************************************************************
052400 2500-CALCULA-DIAS-RESTANTES SECTION.
052500     MOVE END-DATE       TO WKS-CAJ-FECHA
052600     PERFORM 9800-CONVIERTE-A-JULIANO
052700     MOVE WKS-CAJ-JULIANO TO WKS-JULIANO-FIN
052800     MOVE WKS-FECHA-HOY  TO WKS-CAJ-FECHA
052900     PERFORM 9800-CONVIERTE-A-JULIANO
053000     MOVE WKS-CAJ-JULIANO TO WKS-JULIANO-HOY
053100     COMPUTE DAYS-REMAINING = WKS-JULIANO-FIN - WKS-JULIANO-HOY.
053200 2500-CALCULA-DIAS-RESTANTES-E. EXIT.
053300
053400******************************************************************
053500*    REGLA: INICIAR SPRINT. SE RECHAZA SI EL ESFUERZO TOTAL DE   *
053600*    LAS TAREAS/DEFECTOS ASOCIADOS ES CERO (VER BITACORA         *
053700*    1992-03-11)                                                 *
053800******************************************************************
053900 3000-INICIAR-SPRINT SECTION.
054000     MOVE TRN-SPRINT-ID TO WKS-SPRMAE-RELKEY
054100     READ SPRMAE
054200         INVALID KEY SET SPRMAE-NO-MATCH TO TRUE
054300         NOT INVALID KEY SET SPRMAE-MATCH TO TRUE
054400     END-READ
054500     IF SPRMAE-MATCH
054600        PERFORM 6000-CALCULA-ESFUERZO-TOTAL
054700        IF TOTAL-EFFORT = 0
054800           MOVE 'I'  TO RES-ACCION
054900           MOVE 08   TO RES-RETURN-CODE
055000           MOVE 'RECHAZADO - ESFUERZO TOTAL EN CERO'
055100                TO RES-MENSAJE
055200           PERFORM 7010-COPIA-SPRMAE-A-RESULTADO
055300        ELSE
055400           MOVE 3            TO SPRINT-STATUS
055500           MOVE WKS-FECHA-HOY TO START-DATE
055600           PERFORM 3100-OBTIENE-DURACION-PROYECTO
055700           PERFORM 3200-CALCULA-FECHA-FIN
055800           PERFORM 3500-NORMALIZA-META
055900           PERFORM 3600-ACTIVA-ITEMS-CASCADA
056000           REWRITE REG-SPRMAE
056100               INVALID KEY
056200                  MOVE 'REWRITE' TO ACCION
056300                  MOVE TRN-SPRINT-ID TO LLAVE
056400                  MOVE 'SPRMAE'  TO ARCHIVO
056500                  CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO,
056600                       ACCION, LLAVE, FS-SPRMAE, FSE-SPRMAE
056700           END-REWRITE
056800           MOVE 'I'  TO RES-ACCION
056900           MOVE 00   TO RES-RETURN-CODE
057000           MOVE 'SPRINT INICIADO' TO RES-MENSAJE
057100           PERFORM 7010-COPIA-SPRMAE-A-RESULTADO
057200        END-IF
057300     ELSE
057400        MOVE 'I'  TO RES-ACCION
057500        MOVE 04   TO RES-RETURN-CODE
057600        MOVE 'SPRINT NO ENCONTRADO' TO RES-MENSAJE
057700        MOVE TRN-SPRINT-ID  TO RES-SPRINT-ID
057800     END-IF
057900     PERFORM 7000-ESCRIBE-RESULTADO.
058000 3000-INICIAR-SPRINT-E. EXIT.
058100
058200 3100-OBTIENE-DURACION-PROYECTO SECTION.
058300     MOVE PROJECT-ID TO WKS-PRYMAE-RELKEY
058400     READ PRYMAE
058500         INVALID KEY
058600             MOVE 0 TO SPRINT-DURATION
058700         NOT INVALID KEY
058800             MOVE SPRINT-DURATION-DFT TO SPRINT-DURATION
058900     END-READ.
059000 3100-OBTIENE-DURACION-PROYECTO-E. EXIT.
059100
059200 3200-CALCULA-FECHA-FIN SECTION.
059300     MOVE START-DATE TO WKS-CAJ-FECHA
059400     PERFORM 9800-CONVIERTE-A-JULIANO
059500     COMPUTE WKS-CAF-JULIANO =
059600             WKS-CAJ-JULIANO + SPRINT-DURATION
059700     PERFORM 9850-CONVIERTE-A-FECHA
059800     MOVE WKS-CAF-FECHA TO END-DATE.
059900 3200-CALCULA-FECHA-FIN-E. EXIT.
060000
060100******************************************************************
060110*    REGLA: NORMALIZACION DE LA META (GOAL). EN BLANCO SE GRABA   *
060120*    EL LITERAL FIJO; DE LO CONTRARIO SE RECORTAN LOS ESPACIOS A  *
060130*    IZQUIERDA Y DERECHA DEL TEXTO SUMINISTRADO (CORREGIDO EN     *
060140*    LA BITACORA 2003-06-02 - ANTES NO SE RECORTABA NADA)          *
060150******************************************************************
060160 3500-NORMALIZA-META SECTION.
060170     IF TRN-SPRINT-GOAL EQUAL SPACES
060180        MOVE 'Goal not specified' TO SPRINT-GOAL
060190     ELSE
060200        MOVE ZERO TO WKS-META-LIDER
060210        INSPECT TRN-SPRINT-GOAL TALLYING WKS-META-LIDER
060220             FOR LEADING SPACE
060230        MOVE WKS-77-LONGITUD-META TO WKS-META-FIN
060240        PERFORM 3510-BUSCA-FIN-META
060250             UNTIL WKS-META-FIN EQUAL WKS-META-LIDER
060260                OR TRN-SPRINT-GOAL (WKS-META-FIN:1) NOT EQUAL SPACE
060270        COMPUTE WKS-META-LON = WKS-META-FIN - WKS-META-LIDER
060280        MOVE SPACES TO SPRINT-GOAL
060290        MOVE TRN-SPRINT-GOAL (WKS-META-LIDER + 1 : WKS-META-LON)
060300             TO SPRINT-GOAL (1 : WKS-META-LON)
060400     END-IF.
060500 3500-NORMALIZA-META-E. EXIT.
060510
060520*    BUSCA DE DERECHA A IZQUIERDA LA POSICION DEL ULTIMO CARACTER
060530*    NO-ESPACIO DE LA META SUMINISTRADA, PARA RECORTAR ESPACIOS A
060540*    LA DERECHA (NO HAY FUNCION INTRINSECA DISPONIBLE EN ESTE
060550*    COMPILADOR PARA ESO)
060560 3510-BUSCA-FIN-META SECTION.
060570     SUBTRACT 1 FROM WKS-META-FIN.
060580 3510-BUSCA-FIN-META-E. EXIT.
060800
060900******************************************************************
061000*    REGLA: CASCADA DE ACTIVACION AL INICIAR EL SPRINT. CADA     *
061100*    ITEM ASOCIADO (VIA ITMSPR) SE REGRABA EN ITMMAE CON ESTADO  *
061200*    ACTIVO, Y LUEGO SE BUSCAN SUS HIJOS DIRECTOS (ITEM-PADRE-ID *
061300*    IGUAL AL ITEM RECIEN ACTIVADO) PARA ACTIVARLOS TAMBIEN. LA  *
061400*    CASCADA CUBRE UN SOLO NIVEL DE HIJOS - EL MODELO DE ITEMS   *
061500*    DE ESTE SHOP NO TIENE NIETOS (TAREA/DEFECTO SIEMPRE SON DE  *
061600*    NIVEL HOJA, VER ITMMAEC) (BITACORA 2003-05-14)              *
061700******************************************************************
061800 3600-ACTIVA-ITEMS-CASCADA SECTION.
061900     MOVE ZERO TO WKS-ITEMS-ACTIVADOS
062000     PERFORM 6010-REINICIA-ITMSPR
062100     PERFORM 6020-LEE-ITMSPR
062200     PERFORM 3610-ACTIVA-ITEM-ASOCIADO UNTIL FIN-ITMSPR.
062300 3600-ACTIVA-ITEMS-CASCADA-E. EXIT.
062400
062500 3610-ACTIVA-ITEM-ASOCIADO SECTION.
062600     IF ISH-SPRINT-ID OF REG-ITMSPR EQUAL SPRINT-ID
062700        MOVE ISH-ITEM-ID OF REG-ITMSPR TO WKS-ITMMAE-RELKEY
062800        READ ITMMAE
062900            INVALID KEY
063000                CONTINUE
063100            NOT INVALID KEY
063200                SET ITM-ACTIVO TO TRUE
063300                REWRITE REG-ITMMAE
063400                    INVALID KEY
063500                        MOVE 'REWRITE' TO ACCION
063600                        MOVE ISH-ITEM-ID OF REG-ITMSPR TO LLAVE
063700                        MOVE 'ITMMAE'   TO ARCHIVO
063800                        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO,
063900                             ACCION, LLAVE, FS-ITMMAE, FSE-ITMMAE
064000                END-REWRITE
064100                ADD 1 TO WKS-ITEMS-ACTIVADOS
064200                MOVE ISH-ITEM-ID OF REG-ITMSPR TO WKS-PADRE-BUSCADO
064300*   101417 - EL RANGO COMPLETO 3620/3640 SE INVOCA CON UN SOLO
064310*   PERFORM ... THRU (ANTES CADA PARRAFO SE PERFORMEABA APARTE)
064320                PERFORM 3620-ACTIVA-HIJOS-ITEM
064330                    THRU 3640-VERIFICA-Y-ACTIVA-HIJO-E
064400        END-READ
064500     END-IF
064600     PERFORM 6020-LEE-ITMSPR.
064700 3610-ACTIVA-ITEM-ASOCIADO-E. EXIT.
064800
064900*    RECORRE EL MAESTRO COMPLETO DE ITMMAE POR LLAVE RELATIVA     *
065000*    ASCENDENTE (ACCESS DYNAMIC, VER BITACORA 2003-05-14) PARA    *
065100*    HALLAR LOS HIJOS DIRECTOS DEL ITEM RECIEN ACTIVADO. 101417 - *
065110*    EL RANGO 3620 THRU 3640 SE ARMA CON PARRAFOS EN CAIDA LIBRE  *
065120*    LIGADOS POR GO TO (ESTILO ORIGINAL DEL SHOP) EN LUGAR DE     *
065130*    PERFORM ANIDADO - VER BITACORA PRINCIPAL DEL PROGRAMA        *
065200 3620-ACTIVA-HIJOS-ITEM SECTION.
065300     MOVE ZERO TO WKS-ITMMAE-RELKEY
065400     MOVE 0    TO WKS-SW-ITMMAE-EOF
065500     START ITMMAE KEY GREATER WKS-ITMMAE-RELKEY
065600     IF FS-ITMMAE EQUAL 23 OR FS-ITMMAE EQUAL 10
065700        SET FIN-ITMMAE TO TRUE
065710        GO TO 3640-VERIFICA-Y-ACTIVA-HIJO-E
065800     END-IF
065900     IF FS-ITMMAE NOT EQUAL 0
066000        MOVE 'START'    TO ACCION
066100        MOVE WKS-PADRE-BUSCADO TO LLAVE
066200        MOVE 'ITMMAE'   TO ARCHIVO
066300        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
066400             FS-ITMMAE, FSE-ITMMAE
066500        SET FIN-ITMMAE TO TRUE
066510        GO TO 3640-VERIFICA-Y-ACTIVA-HIJO-E
066700     END-IF.
066800
066900*   101417 - PARRAFO SIN SECTION PROPIA: CAE EN EL RANGO DEL
066910*   PERFORM THRU ARMADO DESDE 3610. EL LAZO SE CIERRA CON GO TO
066920*   DE REGRESO A ESTE MISMO PARRAFO, NO CON PERFORM ANIDADO
067000 3630-LEE-ITMMAE-NEXT.
067100     READ ITMMAE NEXT RECORD
067200         AT END SET FIN-ITMMAE TO TRUE
067300     END-READ
067400     IF FIN-ITMMAE
067500        GO TO 3640-VERIFICA-Y-ACTIVA-HIJO-E
067600     END-IF
067700     IF ITEM-PADRE-ID OF REG-ITMMAE EQUAL WKS-PADRE-BUSCADO
067800        SET ITM-ACTIVO TO TRUE
067900        REWRITE REG-ITMMAE
068000            INVALID KEY
068100                MOVE 'REWRITE' TO ACCION
068200                MOVE ITEM-ID OF REG-ITMMAE TO LLAVE
068300                MOVE 'ITMMAE'  TO ARCHIVO
068400                CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
068500                     LLAVE, FS-ITMMAE, FSE-ITMMAE
068600        END-REWRITE
068700        ADD 1 TO WKS-ITEMS-ACTIVADOS
068800     END-IF
068900     GO TO 3630-LEE-ITMMAE-NEXT.
069000
069100 3640-VERIFICA-Y-ACTIVA-HIJO-E. EXIT.
073000
073100******************************************************************
073200*    REGLA: TERMINAR SPRINT                                      *
073300******************************************************************
073400 4000-TERMINAR-SPRINT SECTION.
073500     MOVE TRN-SPRINT-ID TO WKS-SPRMAE-RELKEY
073600     READ SPRMAE
073700         INVALID KEY SET SPRMAE-NO-MATCH TO TRUE
073800         NOT INVALID KEY SET SPRMAE-MATCH TO TRUE
073900     END-READ
074000     IF SPRMAE-MATCH
074100        MOVE 1              TO SPRINT-STATUS
074200        MOVE WKS-FECHA-HOY  TO END-DATE
074300        REWRITE REG-SPRMAE
074400            INVALID KEY
074500               MOVE 'REWRITE' TO ACCION
074600               MOVE TRN-SPRINT-ID TO LLAVE
074700               MOVE 'SPRMAE'  TO ARCHIVO
074800               CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
074900                    LLAVE, FS-SPRMAE, FSE-SPRMAE
075000        END-REWRITE
075100        MOVE 'T'  TO RES-ACCION
075200        MOVE 00   TO RES-RETURN-CODE
075300        MOVE 'SPRINT FINALIZADO' TO RES-MENSAJE
075400        PERFORM 7010-COPIA-SPRMAE-A-RESULTADO
075500     ELSE
075600        MOVE 'T'  TO RES-ACCION
075700        MOVE 04   TO RES-RETURN-CODE
075800        MOVE 'SPRINT NO ENCONTRADO' TO RES-MENSAJE
075900        MOVE TRN-SPRINT-ID  TO RES-SPRINT-ID
076000     END-IF
076100     PERFORM 7000-ESCRIBE-RESULTADO.
076200 4000-TERMINAR-SPRINT-E. EXIT.
076300
076400******************************************************************
076500*    REGLA: LISTAR, EN ORDEN DESCENDENTE POR LLAVE, LOS SPRINTS  *
076600*    TERMINADOS DEL PROYECTO. SE EXCLUYEN LOS QUE NO TIENEN      *
076700*    NINGUNA TAREA NI DEFECTO ASOCIADO (VER BITACORA 2001-10-05) *
076800*    SE USA UN SORT INTERNO PORQUE SPRMAE NO TIENE LLAVE         *
076900*    ALTERNA POR PROYECTO                                        *
077000******************************************************************
077100 5000-LISTAR-SPRINTS-TERMINADOS SECTION.
077200     SORT WKS-ORD-SPRINT
077300         ON DESCENDING KEY SD-SPRINT-ID
077400         INPUT PROCEDURE  IS 5100-SELECCIONA-SPRINTS
077500         OUTPUT PROCEDURE IS 5200-EMITE-SPRINTS-ELEGIBLES.
077600 5000-LISTAR-SPRINTS-TERMINADOS-E. EXIT.
077700
077800 5100-SELECCIONA-SPRINTS SECTION.
077900     PERFORM 2900-REINICIA-SPRMAE
078000     PERFORM 2910-LEE-SPRMAE-NEXT
078100     PERFORM 5110-EVALUA-Y-LIBERA UNTIL FIN-SPRMAE.
078200 5100-SELECCIONA-SPRINTS-E. EXIT.
078300
078400 5110-EVALUA-Y-LIBERA SECTION.
078500     IF PROJECT-ID EQUAL TRN-PROJECT-ID
078600           AND SPRINT-STATUS EQUAL TRN-STATUS-FILTRO
078700        MOVE SPRINT-ID TO SD-SPRINT-ID
078800        RELEASE SD-REG-SPRINT
078900     END-IF
079000     PERFORM 2910-LEE-SPRMAE-NEXT.
079100 5110-EVALUA-Y-LIBERA-E. EXIT.
079200
079300 5200-EMITE-SPRINTS-ELEGIBLES SECTION.
079400     PERFORM 5210-DEVUELVE-SPRINT
079500     PERFORM 5220-PROCESA-SPRINT-ORDENADO
079600         UNTIL FIN-SORT-SPRINT.
079700 5200-EMITE-SPRINTS-ELEGIBLES-E. EXIT.
079800
079900 5210-DEVUELVE-SPRINT SECTION.
080000     RETURN WKS-ORD-SPRINT
080100         AT END SET FIN-SORT-SPRINT TO TRUE
080200     END-RETURN.
080300 5210-DEVUELVE-SPRINT-E. EXIT.
080400
080500 5220-PROCESA-SPRINT-ORDENADO SECTION.
080600     MOVE SD-SPRINT-ID TO WKS-SPRMAE-RELKEY
080700     READ SPRMAE
080800         INVALID KEY CONTINUE
080900         NOT INVALID KEY PERFORM 5230-VERIFICA-Y-EMITE
081000     END-READ
081100     PERFORM 5210-DEVUELVE-SPRINT.
081200 5220-PROCESA-SPRINT-ORDENADO-E. EXIT.
081300
081400 5230-VERIFICA-Y-EMITE SECTION.
081500     PERFORM 5500-VERIFICA-TAREAS-DEFECTOS
081600     IF ITMSPR-TIENE-ELEGIBLES
081700        PERFORM 6000-CALCULA-ESFUERZO-TOTAL
081800        PERFORM 6100-CALCULA-VELOCIDAD
081900        ADD 1 TO WKS-SPRINTS-LISTADOS
082000        MOVE 'L'  TO RES-ACCION
082100        MOVE 00   TO RES-RETURN-CODE
082200        MOVE 'SPRINT FINALIZADO DEL PROYECTO' TO RES-MENSAJE
082300        PERFORM 7010-COPIA-SPRMAE-A-RESULTADO
082400        PERFORM 7000-ESCRIBE-RESULTADO
082500     ELSE
082600        ADD 1 TO WKS-SPRINTS-EXCLUIDOS
082700     END-IF.
082800 5230-VERIFICA-Y-EMITE-E. EXIT.
082900
083000 5500-VERIFICA-TAREAS-DEFECTOS SECTION.
083100     SET ITMSPR-NO-TIENE-ELEGIBLES TO TRUE
083200     PERFORM 6010-REINICIA-ITMSPR
083300     PERFORM 6020-LEE-ITMSPR
083400     PERFORM 5510-BUSCA-ELEGIBLE
083500         UNTIL FIN-ITMSPR OR ITMSPR-TIENE-ELEGIBLES.
083600 5500-VERIFICA-TAREAS-DEFECTOS-E. EXIT.
083700
083800 5510-BUSCA-ELEGIBLE SECTION.
083900     IF ISH-SPRINT-ID OF REG-ITMSPR EQUAL SPRINT-ID
084000        MOVE ISH-ITEM-ID OF REG-ITMSPR TO WKS-ITMMAE-RELKEY
084100        READ ITMMAE
084200            INVALID KEY CONTINUE
084300            NOT INVALID KEY
084400               IF ITM-ELEGIBLE-TOTAL
084500                  SET ITMSPR-TIENE-ELEGIBLES TO TRUE
084600               END-IF
084700        END-READ
084800     END-IF
084900     IF NOT ITMSPR-TIENE-ELEGIBLES
085000        PERFORM 6020-LEE-ITMSPR
085100     END-IF.
085200 5510-BUSCA-ELEGIBLE-E. EXIT.
085300
085400******************************************************************
085500*    REGLA: CALCULA-ESFUERZO-TOTAL. SUMA EL ESFUERZO ESTIMADO    *
085600*    DE LAS TAREAS Y DEFECTOS ASOCIADOS AL SPRINT QUE ESTA EN    *
085700*    REG-SPRMAE (HISTORIAS Y EPICAS NO SE CUENTAN DIRECTAMENTE)  *
085800******************************************************************
085900 6000-CALCULA-ESFUERZO-TOTAL SECTION.
086000     MOVE ZERO TO WKS-ACUM-ESFUERZO
086100     PERFORM 6010-REINICIA-ITMSPR
086200     PERFORM 6020-LEE-ITMSPR
086300     PERFORM 6030-ACUMULA-ESFUERZO UNTIL FIN-ITMSPR
086400     MOVE WKS-ACUM-ESFUERZO TO TOTAL-EFFORT.
086500 6000-CALCULA-ESFUERZO-TOTAL-E. EXIT.
086600
086700 6010-REINICIA-ITMSPR SECTION.
086800     CLOSE ITMSPR
086900     OPEN INPUT ITMSPR
087000     MOVE 0 TO WKS-SW-ITMSPR-EOF.
087100 6010-REINICIA-ITMSPR-E. EXIT.
087200
087300 6020-LEE-ITMSPR SECTION.
087400     READ ITMSPR
087500         AT END SET FIN-ITMSPR TO TRUE
087600     END-READ.
087700 6020-LEE-ITMSPR-E. EXIT.
087800
087900 6030-ACUMULA-ESFUERZO SECTION.
088000     IF ISH-SPRINT-ID OF REG-ITMSPR EQUAL SPRINT-ID
088100        PERFORM 6040-LEE-ITEM-Y-SUMA
088200     END-IF
088300     PERFORM 6020-LEE-ITMSPR.
088400 6030-ACUMULA-ESFUERZO-E. EXIT.
088500
088600 6040-LEE-ITEM-Y-SUMA SECTION.
088700     MOVE ISH-ITEM-ID OF REG-ITMSPR TO WKS-ITMMAE-RELKEY
088800     READ ITMMAE
088900         INVALID KEY CONTINUE
089000         NOT INVALID KEY
089100            IF ITM-ELEGIBLE-TOTAL
089200               ADD ITEM-EFFORT TO WKS-ACUM-ESFUERZO
089300            END-IF
089400     END-READ.
089500 6040-LEE-ITEM-Y-SUMA-E. EXIT.
089600
089700******************************************************************
089800*    REGLA: CALCULA-VELOCIDAD. IGUAL QUE EL ESFUERZO TOTAL, PERO *
089900*    SOLO CUENTA LAS TAREAS Y DEFECTOS QUE YA ESTAN EN ESTADO    *
090000*    TERMINADO (DONE) DEL TABLERO                                *
090100******************************************************************
090200 6100-CALCULA-VELOCIDAD SECTION.
090300     MOVE ZERO TO WKS-ACUM-VELOCIDAD
090400     PERFORM 6010-REINICIA-ITMSPR
090500     PERFORM 6020-LEE-ITMSPR
090600     PERFORM 6110-ACUMULA-VELOCIDAD UNTIL FIN-ITMSPR
090700     MOVE WKS-ACUM-VELOCIDAD TO VELOCITY.
090800 6100-CALCULA-VELOCIDAD-E. EXIT.
090900
091000 6110-ACUMULA-VELOCIDAD SECTION.
091100     IF ISH-SPRINT-ID OF REG-ITMSPR EQUAL SPRINT-ID
091200           AND ISH-TERMINADO
091300        PERFORM 6120-LEE-ITEM-Y-SUMA-VEL
091400     END-IF
091500     PERFORM 6020-LEE-ITMSPR.
091600 6110-ACUMULA-VELOCIDAD-E. EXIT.
091700
091800 6120-LEE-ITEM-Y-SUMA-VEL SECTION.
091900     MOVE ISH-ITEM-ID OF REG-ITMSPR TO WKS-ITMMAE-RELKEY
092000     READ ITMMAE
092100         INVALID KEY CONTINUE
092200         NOT INVALID KEY
092300            IF ITM-ELEGIBLE-TOTAL
092400               ADD ITEM-EFFORT TO WKS-ACUM-VELOCIDAD
092500            END-IF
092600     END-READ.
092700 6120-LEE-ITEM-Y-SUMA-VEL-E. EXIT.
092800
092900******************************************************************
093000*    ESCRITURA DEL REGISTRO DE RESULTADO DE CADA TRANSACCION     *
093100******************************************************************
093200 7000-ESCRIBE-RESULTADO SECTION.
093300     WRITE REG-SPRRES
093400     IF FS-SPRRES NOT EQUAL 0
093500        MOVE 'WRITE'    TO ACCION
093600        MOVE SPACES     TO LLAVE
093700        MOVE 'SPRRES'   TO ARCHIVO
093800        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
093900                              FS-SPRRES, FSE-GENERICO
094000     END-IF.
094100 7000-ESCRIBE-RESULTADO-E. EXIT.
094200
094300 7010-COPIA-SPRMAE-A-RESULTADO SECTION.
094400     MOVE SPRINT-ID        TO RES-SPRINT-ID
094500     MOVE PROJECT-ID       TO RES-PROJECT-ID
094600     MOVE SPRINT-STATUS    TO RES-SPRINT-STATUS
094700     MOVE SPRINT-GOAL      TO RES-SPRINT-GOAL
094800     MOVE SPRINT-DURATION  TO RES-SPRINT-DURATION
094900     MOVE START-DATE       TO RES-START-DATE
095000     MOVE END-DATE         TO RES-END-DATE
095100     MOVE DAYS-REMAINING   TO RES-DAYS-REMAINING
095200     MOVE TOTAL-EFFORT     TO RES-TOTAL-EFFORT
095300     MOVE VELOCITY         TO RES-VELOCITY.
095400 7010-COPIA-SPRMAE-A-RESULTADO-E. EXIT.
095500
095600******************************************************************
095700*    REINICIO DE LA EXPLORACION SECUENCIAL COMPLETA DE SPRMAE    *
095800*    (ARCHIVO RELATIVO, ACCESO DINAMICO) PARA LOS BARRIDOS POR   *
095900*    PROYECTO                                                    *
096000******************************************************************
096100 2900-REINICIA-SPRMAE SECTION.
096200     CLOSE SPRMAE
096300     OPEN I-O SPRMAE
096400     MOVE 0 TO WKS-SW-SPRMAE-EOF.
096500 2900-REINICIA-SPRMAE-E. EXIT.
096600
096700 2910-LEE-SPRMAE-NEXT SECTION.
096800     READ SPRMAE NEXT RECORD
096900         AT END SET FIN-SPRMAE TO TRUE
097000     END-READ.
097100 2910-LEE-SPRMAE-NEXT-E. EXIT.
097200
097300******************************************************************
097400*    CONVERSION DE FECHA (CCYYMMDD) A NUMERO JULIANO             *
097500******************************************************************
097600 9800-CONVIERTE-A-JULIANO SECTION.
097700     COMPUTE WKS-CAJ-A = (WKS-CAJ-MM - 14) / 12
097800     COMPUTE WKS-CAJ-JULIANO =
097900           WKS-CAJ-DD - 32075
098000         + 1461 * (WKS-CAJ-CCYY + 4800 + WKS-CAJ-A) / 4
098100         + 367  * (WKS-CAJ-MM - 2 - WKS-CAJ-A * 12) / 12
098200         - 3 * ((WKS-CAJ-CCYY + 4900 + WKS-CAJ-A) / 12) / 4.
098300 9800-CONVIERTE-A-JULIANO-E. EXIT.
098400
098500******************************************************************
098600*    CONVERSION DE NUMERO JULIANO A FECHA (CCYYMMDD)             *
098700******************************************************************
098800 9850-CONVIERTE-A-FECHA SECTION.
098900     COMPUTE WKS-CAF-L = WKS-CAF-JULIANO + 68569
099000     COMPUTE WKS-CAF-N = 4 * WKS-CAF-L / 146097
099100     COMPUTE WKS-CAF-L = WKS-CAF-L - (146097 * WKS-CAF-N + 3) / 4
099200     COMPUTE WKS-CAF-I = 4000 * (WKS-CAF-L + 1) / 1461001
099300     COMPUTE WKS-CAF-L = WKS-CAF-L - 1461 * WKS-CAF-I / 4 + 31
099400     COMPUTE WKS-CAF-J = 80 * WKS-CAF-L / 2447
099500     COMPUTE WKS-CAF-DD = WKS-CAF-L - 2447 * WKS-CAF-J / 80
099600     COMPUTE WKS-CAF-L = WKS-CAF-J / 11
099700     COMPUTE WKS-CAF-MM = WKS-CAF-J + 2 - 12 * WKS-CAF-L
099800     COMPUTE WKS-CAF-CCYY =
099900           100 * (WKS-CAF-N - 49) + WKS-CAF-I + WKS-CAF-L.
100000 9850-CONVIERTE-A-FECHA-E. EXIT.
100100
100200******************************************************************
100300*    BITACORA DE FIN DE CORRIDA                                  *
100400******************************************************************
100500 8000-ESTADISTICAS SECTION.
100600     DISPLAY '******************************************'
100610     DISPLAY 'SPRROL00 VERSION: ' WKS-77-VERSION-PGM
100620     MOVE    WKS-77-MAX-NIVELES-CASCADA TO WKS-MASCARA
100630     DISPLAY 'NIVELES DE CASCADA DE ITEMS SOPORTADOS: ' WKS-MASCARA
100700     MOVE    WKS-TRN-LEIDAS       TO WKS-MASCARA
100800     DISPLAY 'TRANSACCIONES LEIDAS:        ' WKS-MASCARA
100900     MOVE    WKS-TRN-CREAR        TO WKS-MASCARA
101000     DISPLAY 'ACCION C (CREAR):            ' WKS-MASCARA
101100     MOVE    WKS-TRN-BUSCAR       TO WKS-MASCARA
101200     DISPLAY 'ACCION B (BUSCAR):           ' WKS-MASCARA
101300     MOVE    WKS-TRN-INICIAR      TO WKS-MASCARA
101400     DISPLAY 'ACCION I (INICIAR):          ' WKS-MASCARA
101500     MOVE    WKS-TRN-TERMINAR     TO WKS-MASCARA
101600     DISPLAY 'ACCION T (TERMINAR):         ' WKS-MASCARA
101700     MOVE    WKS-TRN-LISTAR       TO WKS-MASCARA
101800     DISPLAY 'ACCION L (LISTAR):           ' WKS-MASCARA
101900     MOVE    WKS-SPRINTS-LISTADOS TO WKS-MASCARA
102000     DISPLAY '  SPRINTS LISTADOS:          ' WKS-MASCARA
102100     MOVE    WKS-SPRINTS-EXCLUIDOS TO WKS-MASCARA
102200     DISPLAY '  SPRINTS EXCLUIDOS (SIN TAREAS/DEFECTOS): '
102300             WKS-MASCARA
102400     MOVE    WKS-TRN-RECHAZADAS   TO WKS-MASCARA
102500     DISPLAY 'TRANSACCIONES RECHAZADAS:    ' WKS-MASCARA
102600     DISPLAY '******************************************'.
102700 8000-ESTADISTICAS-E. EXIT.
102800
102900******************************************************************
103000*    CIERRE DE ARCHIVOS                                          *
103100******************************************************************
103200 9000-CIERRA-ARCHIVOS SECTION.
103300     CLOSE SPRTRN SPRMAE
103400           PRYMAE ITMMAE
103500           ITMSPR SPRRES.
103600 9000-CIERRA-ARCHIVOS-E. EXIT.
