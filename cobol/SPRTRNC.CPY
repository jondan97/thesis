000100******************************************************************
000200* ARCHIVO      : SPRTRN  (TRANSACCIONES DE SPRINT)               *
000300* APLICACION   : SEGUIMIENTO DE PROYECTOS AGILES                 *
000400* DESCRIPCION  : LAYOUT DE LA TARJETA DE TRANSACCION QUE IMPULSA *
000500*              : AL PROGRAMA SPRROL00. UNA TRANSACCION POR       *
000600*              : SOLICITUD DE CICLO DE VIDA DE SPRINT.           *
000700*              : LOS CAMPOS NO APLICABLES A UNA ACCION SE DEJAN  *
000800*              : EN BLANCO/CERO EN LA TARJETA DE ENTRADA         *
000900*-----------------------------------------------------------------
001000* FECHA       | PROGRAMADOR       | BPM/RAT | COMENTARIO
001100*-------------|-------------------|---------|--------------------
001200* 1990-02-14  | R.OCHOA    (ROCH) | 100214  | CREACION ORIGINAL
001210* 2003-06-18  | A.ROJAS    (AROJ) | 101417  | SE ELIMINA EL 88
001220*             |                   |         | FIN-SPRTRN DE ESTE
001230*             |                   |         | COPYBOOK - NUNCA SE
001240*             |                   |         | USO (CHOCABA CON EL
001250*             |                   |         | 88 FIN-SPRTRN DEL
001260*             |                   |         | SWITCH DE CONTROL
001270*             |                   |         | WKS-SW-SPRTRN EN
001280*             |                   |         | SPRROL00 - AMBOS SE
001290*             |                   |         | REFERENCIABAN SIN
001300*             |                   |         | CALIFICAR). SE
001310*             |                   |         | APROVECHA PARA
001320*             |                   |         | AGREGAR CAMPOS DE
001330*             |                   |         | AUDITORIA DE LA
001340*             |                   |         | TARJETA (USUARIO,
001350*             |                   |         | FECHA Y HORA).
001360******************************************************************
001400 01  REG-SPRTRN.
001600*---------------------------------------------------------------*
001700*    CODIGO DE ACCION DE LA TRANSACCION                         *
001800*       C = CREAR SPRINT                                        *
001900*       B = BUSCAR SPRINT LISTO/ACTIVO DEL PROYECTO              *
002000*       I = INICIAR SPRINT                                      *
002100*       T = TERMINAR SPRINT                                     *
002200*       L = LISTAR SPRINTS TERMINADOS DEL PROYECTO               *
002300*---------------------------------------------------------------*
002400     05  TRN-ACCION              PIC X(01).
002500         88  TRN-CREAR                  VALUE 'C'.
002600         88  TRN-BUSCAR                 VALUE 'B'.
002700         88  TRN-INICIAR                VALUE 'I'.
002800         88  TRN-TERMINAR               VALUE 'T'.
002900         88  TRN-LISTAR                 VALUE 'L'.
003000*---------------------------------------------------------------*
003100*    PROYECTO SOBRE EL QUE SE OPERA (C, B, L)                   *
003200*---------------------------------------------------------------*
003300     05  TRN-PROJECT-ID          PIC 9(09).
003400*---------------------------------------------------------------*
003500*    SPRINT SOBRE EL QUE SE OPERA (I, T)                        *
003600*---------------------------------------------------------------*
003700     05  TRN-SPRINT-ID           PIC 9(09).
003800*---------------------------------------------------------------*
003900*    META (GOAL) SUMINISTRADA POR EL LLAMADOR AL INICIAR (I)    *
004000*---------------------------------------------------------------*
004100     05  TRN-SPRINT-GOAL         PIC X(100).
004200*---------------------------------------------------------------*
004300*    ESTADO POR EL CUAL FILTRAR AL LISTAR (L) - USUALMENTE      *
004400*    1 = FINALIZADO                                             *
004500*---------------------------------------------------------------*
004600     05  TRN-STATUS-FILTRO       PIC 9(01).
004610*---------------------------------------------------------------*
004620*    NUMERO DE USUARIO QUE ORIGINO LA SOLICITUD (PANTALLA WEB   *
004630*    DEL APLICATIVO EN LINEA) - NO SE VALIDA EN ESTE ROLLUP,    *
004640*    SE CONSERVA SOLO PARA BITACORA/AUDITORIA                   *
004650*---------------------------------------------------------------*
004660     05  TRN-USUARIO-ID          PIC 9(09).
004670*---------------------------------------------------------------*
004680*    FECHA Y HORA EN QUE SE GENERO LA TARJETA DE TRANSACCION    *
004690*---------------------------------------------------------------*
004700     05  TRN-FECHA-TRANSACCION   PIC 9(08).
004710     05  TRN-HORA-TRANSACCION    PIC 9(06).
004800*---------------------------------------------------------------*
004900*    RELLENO HASTA EL ANCHO FIJO DE LA TARJETA DE TRANSACCION   *
005000*---------------------------------------------------------------*
005010     05  FILLER                  PIC X(17).
